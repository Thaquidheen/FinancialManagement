000100*****************************************************                     
000200*                                                   *                     
000300*  Record Definitions For PJ Document Access Files *                      
000400*     DOCREQ.DAT (in) / DOCRES.DAT (out)           *                      
000500*                                                   *                     
000600*****************************************************                     
000700*                                                                         
000800*  Request row 54 bytes, Result row 1 byte.                               
000900*                                                                         
001000* 05/12/25 vbc - Created.                                                 
001100* 12/12/25 vbc - Added the role/action value tables                       
001200*                used by the class-check in pj510.                        
001300* 15/12/25 vbc - Both buffers widened, spare filler                       
001400*                added for future growth.                                 
001500*                                                                         
001600 01  PJ-Doc-Req-Buffer           pic x(56).                               
001700*                                                                         
001800 01  PJ-Doc-Access-Request redefines PJ-Doc-Req-Buffer.                   
001900     03  REQ-USER-ID                pic 9(9).                             
002000     03  REQ-USER-ROLE              pic x(20).                            
002100     03  REQ-DOC-OWNER-ID           pic 9(9).                             
002200     03  REQ-DOC-PROJECT-ID         pic 9(9).                             
002300     03  REQ-USER-ASSIGNED-PROJECT  pic x.                                
002400     03  REQ-ACTION                 pic x(6).                             
002500     03  filler                     pic x(2).                             
002600*                                                                         
002700 01  PJ-Doc-Res-Buffer           pic x(2).                                
002800*                                                                         
002900 01  PJ-Doc-Access-Result redefines PJ-Doc-Res-Buffer.                    
003000     03  RES-ALLOWED             pic x.                                   
003100     03  filler                  pic x(1).                                
003200*                                                                         
003300 01  PJ-Role-Table-Values.                                                
003400     03  filler   pic x(20) value "SUPER_ADMIN".                          
003500     03  filler   pic x(20) value "ACCOUNT_MANAGER".                      
003600     03  filler   pic x(20) value "PROJECT_MANAGER".                      
003700*                                                                         
003800 01  PJ-Role-Table redefines PJ-Role-Table-Values.                        
003900     03  PJ-Role-Entry       pic x(20)  occurs 3                          
004000                              indexed by PJ-Role-Ix.                      
004100*                                                                         
004200 01  PJ-Action-Table-Values.                                              
004300     03  filler   pic x(6)  value "VIEW".                                 
004400     03  filler   pic x(6)  value "EDIT".                                 
004500     03  filler   pic x(6)  value "DELETE".                               
004600*                                                                         
004700 01  PJ-Action-Table redefines PJ-Action-Table-Values.                    
004800     03  PJ-Action-Entry     pic x(6)   occurs 3                          
004900                              indexed by PJ-Action-Ix.                    
005000*                                                                         

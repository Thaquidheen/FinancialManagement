000100*****************************************************                     
000200*                                                   *                     
000300*  Record Definitions For PJ Notification Files    *                      
000400*     NOTIFYREQ/RES.DAT and NOTIFICATIONS.DAT      *                      
000500*                                                   *                     
000600*****************************************************                     
000700*                                                                         
000800*  Request row 38 bytes, Result row 5 bytes,                              
000900*     Notification row 20 bytes (5 filler for the                         
001000*     delete-flag added by the retention sweep).                          
001100*                                                                         
001200* 05/12/25 vbc - Created.                                                 
001300* 13/12/25 vbc - Added Note-Delete-Flag view for                          
001400*                pj521's rewrite of marked rows.                          
001500* 27/12/25 vbc - Added the priority/channel value                         
001600*                table used by pj520's channel pick.                      
001700* 15/12/25 vbc - Request/Result buffers widened, spare                    
001800*                filler added for future growth.                          
001900*                                                                         
002000 01  PJ-Notify-Req-Buffer        pic x(39).                               
002100*                                                                         
002200 01  PJ-Notify-Request redefines PJ-Notify-Req-Buffer.                    
002300     03  NTF-TYPE                pic x(24).                               
002400     03  NTF-PRIORITY            pic x(8).                                
002500     03  NTF-PREF-EMAIL-ENABLED  pic x.                                   
002600     03  NTF-PREF-SMS-ENABLED    pic x.                                   
002700     03  NTF-PREF-INAPP-ENABLED  pic x.                                   
002800     03  NTF-PREF-PUSH-ENABLED   pic x.                                   
002900     03  NTF-USER-HAS-EMAIL      pic x.                                   
003000     03  NTF-USER-HAS-PHONE      pic x.                                   
003100     03  filler                  pic x(1).                                
003200*                                                                         
003300 01  PJ-Notify-Res-Buffer        pic x(6).                                
003400*                                                                         
003500 01  PJ-Notify-Result redefines PJ-Notify-Res-Buffer.                     
003600     03  RES-SHOULD-SEND         pic x.                                   
003700     03  RES-SEND-EMAIL          pic x.                                   
003800     03  RES-SEND-SMS            pic x.                                   
003900     03  RES-SEND-INAPP          pic x.                                   
004000     03  RES-SEND-PUSH           pic x.                                   
004100     03  filler                  pic x(1).                                
004200*                                                                         
004300 01  PJ-Notif-Buffer             pic x(20).                               
004400*                                                                         
004500 01  PJ-Notification-Record redefines PJ-Notif-Buffer.                    
004600     03  NOTE-ID                 pic 9(9).                                
004700     03  NOTE-IS-READ            pic x.                                   
004800     03  NOTE-AGE-DAYS           pic 9(5).                                
004900     03  filler                  pic x(5).                                
005000*                                                                         
005100 01  PJ-Notif-Marked redefines PJ-Notif-Buffer.                           
005200     03  filler                  pic x(15).                               
005300     03  NOTE-DELETE-FLAG        pic x.                                   
005400     03  filler                  pic x(4).                                
005500*                                                                         

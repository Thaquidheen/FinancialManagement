000100*****************************************************                     
000200*                                                   *                     
000300*  Record Definitions For PJ Financial Metrics     *                      
000400*     FINMETRICS.DAT (in) / FINRESULT.DAT (out)    *                      
000500*                                                   *                     
000600*****************************************************                     
000700*                                                                         
000800*  Input row 92 bytes, Result row 36 bytes.                               
000900*                                                                         
001000* 06/12/25 vbc - Created.                                                 
001100* 14/12/25 vbc - Result scaled to 4 decimals per the                      
001200*                percentage formulas in pj530.                            
001300* 15/12/25 vbc - Both buffers widened, spare filler                       
001400*                added for future growth.                                 
001500*                                                                         
001600 01  PJ-Fin-In-Buffer            pic x(94).                               
001700*                                                                         
001800 01  PJ-Fin-Metrics-Input redefines PJ-Fin-In-Buffer.                     
001900     03  FIN-FIRST-AMOUNT        pic s9(11)v99.                           
002000     03  FIN-LAST-AMOUNT         pic s9(11)v99.                           
002100     03  FIN-REVENUE             pic s9(11)v99.                           
002200     03  FIN-EXPENSES            pic s9(11)v99.                           
002300     03  FIN-BUDGET-SPENT        pic s9(11)v99.                           
002400     03  FIN-BUDGET-ALLOCATED    pic s9(11)v99.                           
002500     03  FIN-APPROVED-COUNT      pic 9(7).                                
002600     03  FIN-TOTAL-COUNT         pic 9(7).                                
002700     03  filler                  pic x(2).                                
002800*                                                                         
002900 01  PJ-Fin-Out-Buffer           pic x(38).                               
003000*                                                                         
003100 01  PJ-Fin-Metrics-Result redefines PJ-Fin-Out-Buffer.                   
003200     03  RES-GROWTH-RATE-PCT     pic s9(5)v9999.                          
003300     03  RES-PROFIT-MARGIN-PCT   pic s9(5)v9999.                          
003400     03  RES-BUDGET-UTIL-PCT     pic s9(5)v9999.                          
003500     03  RES-APPROVAL-RATE-PCT   pic s9(5)v9999.                          
003600     03  filler                  pic x(2).                                
003700*                                                                         

000100*****************************************************************         
000200*                                                                *        
000300*             Project Ledger      Financial Metrics Calculator  *         
000400*        Growth, margin, budget and approval ratios from        *         
000500*                one period's financial figures                *          
000600*                                                                *        
000700*****************************************************************         
000800*                                                                         
000900 identification          division.                                        
001000*===============================                                          
001100*                                                                         
001200      program-id.         pj530.                                          
001300*                                                                         
001400*    author.             Vincent B Coen FBCS, FIDM, FIDPM.                
001500*                        For Applewood Computers.                         
001600*                                                                         
001700*    installation.       Applewood Computers, Hatfield, Herts.            
001800*                                                                         
001900*    date-written.       14/03/1986.                                      
002000*                                                                         
002100*    date-compiled.                                                       
002200*                                                                         
002300*    security.           Copyright (C) 1976-2026, Vincent Bryan           
002400*                        Coen. Distributed under the GNU General          
002500*                        Public License. See file COPYING.                
002600*                                                                         
002700*    remarks.            Reads FINMETRICS.DAT one period at a             
002800*                        time and writes the four ratio figures           
002900*                        to FINRESULT.DAT.  Each ratio guards its         
003000*                        own zero denominator.                            
003100*                                                                         
003200*    version.            See Prog-Name in Working-Storage.                
003300*                                                                         
003400*    called modules.     none.                                            
003500*                                                                         
003600****                                                                      
003700* Changes:                                                                
003800* 14/03/86 vbc -     Original CIS Cobol coding, Project Ledger            
003900*                    period ratio calculation routine.                    
004000* 29/01/99 vbc - .01 Year 2000 review - no date fields held in            
004100*                    this program, none to change.                        
004200* 25/03/03 vbc - 2.0 Migration to Open Cobol.                             
004300* 16/04/24 vbc     Copyright notice update superseding all                
004400*                    previous notices.                                    
004500* 20/09/25 vbc - 3.3 Version update and builds reset.                     
004600* 09/12/25 vbc - 1.0 Recast for the current FINMETRICS/FINRESULT          
004700*                    layouts, ticket PJ-124.                              
004800*                                                                         
004900******************************************************************        
005000*                                                                         
005100* Copyright Notice.                                                       
005200* ****************                                                        
005300*                                                                         
005400* These files and programs are part of the Applewood Computers            
005500* Accounting System and is Copyright (c) Vincent B Coen.                  
005600* 1976-2026 and later.  Distributed under the GNU General Public          
005700* License, version 3 and later, for personal and in-business              
005800* usage only - not for repackaging or Resale.                             
005900*                                                                         
006000* ACAS is distributed in the hope that it will be useful, but             
006100* WITHOUT ANY WARRANTY, without even the implied warranty of              
006200* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                    
006300*                                                                         
006400******************************************************************        
006500*                                                                         
006600 environment             division.                                        
006700*===============================                                          
006800*                                                                         
006900 copy "envdiv.cob".                                                       
007000 input-output            section.                                         
007100*------------------------------                                           
007200 file-control.                                                            
007300     select PJ-Fin-In     assign to "FINMETRICS.DAT"                      
007400            organization is line sequential                               
007500            file status is WS-In-Status.                                  
007600     select PJ-Fin-Out    assign to "FINRESULT.DAT"                       
007700            organization is line sequential                               
007800            file status is WS-Out-Status.                                 
007900*                                                                         
008000 data                    division.                                        
008100*===============================                                          
008200 file                    section.                                         
008300*----------------------                                                   
008400*                                                                         
008500 fd  PJ-Fin-In.                                                           
008600 01  PJ-Fin-In-Line      pic x(94).                                       
008700*                                                                         
008800 fd  PJ-Fin-Out.                                                          
008900 01  PJ-Fin-Out-Line     pic x(38).                                       
009000*                                                                         
009100 working-storage         section.                                         
009200*-------------------------------                                          
009300*                                                                         
009400 77  Prog-Name           pic x(15) value "PJ530 (1.0)".                   
009500*                                                                         
009600 copy "wspjfin.cob".                                                      
009700*                                                                         
009800 01  WS-Status-Codes.                                                     
009900     03  WS-In-Status         pic xx.                                     
010000         88  WS-In-Ok                  value "00".                        
010100     03  WS-Out-Status        pic xx.                                     
010200         88  WS-Out-Ok                 value "00".                        
010300*                                                                         
010400 01  WS-Switches.                                                         
010500     03  WS-Eof-Sw            pic x       value "N".                      
010600         88  WS-Eof                       value "Y".                      
010700*                                                                         
010800 01  WS-Read-Count           binary-long unsigned value zero.             
010900*                                                                         
011000 01  WS-Calc-Results.                                                     
011100     03  WS-Growth-Pct-C3     pic s9(5)v9999 comp-3.                      
011200     03  WS-Margin-Pct-C3     pic s9(5)v9999 comp-3.                      
011300     03  WS-Budget-Pct-C3     pic s9(5)v9999 comp-3.                      
011400     03  WS-Approval-Pct-C3   pic s9(5)v9999 comp-3.                      
011500*                                                                         
011600 01  WS-Guard-Table-Values.                                               
011700     03  filler   pic x(20) value "GROWTH RATE".                          
011800     03  filler   pic x(20) value "PROFIT MARGIN".                        
011900     03  filler   pic x(20) value "BUDGET UTILIZATION".                   
012000     03  filler   pic x(20) value "APPROVAL RATE".                        
012100*                                                                         
012200 01  WS-Guard-Table redefines WS-Guard-Table-Values.                      
012300     03  WS-Guard-Entry       pic x(20)  occurs 4                         
012400                               indexed by WS-Guard-Ix.                    
012500*                                                                         
012600 procedure division.                                                      
012700*===================                                                      
012800*                                                                         
012900 aa000-Main section.                                                      
013000*-------------------                                                      
013100     perform  aa010-Open-Files thru aa010-Exit.                           
013200     perform  bb000-Process-Records thru bb000-Exit                       
013300              until WS-Eof.                                               
013400     perform  zz070-Close-Files thru zz070-Exit.                          
013500     stop     run.                                                        
013600*                                                                         
013700 aa010-Open-Files.                                                        
013800*-----------------                                                        
013900     open     input PJ-Fin-In.                                            
014000     if       not WS-In-Ok                                                
014100              display "PJ530 CANT OPEN FINMETRICS " WS-In-Status          
014200              stop run.                                                   
014300     open     output PJ-Fin-Out.                                          
014400     if       not WS-Out-Ok                                               
014500              display "PJ530 CANT OPEN FINRESULT " WS-Out-Status          
014600              stop run.                                                   
014700 aa010-Exit.                                                              
014800     exit.                                                                
014900*                                                                         
015000 bb000-Process-Records.                                                   
015100*----------------------                                                   
015200     read     PJ-Fin-In into PJ-Fin-In-Buffer                             
015300              at end                                                      
015400                 move "Y" to WS-Eof-Sw                                    
015500                 go to bb000-Exit.                                        
015600     add      1 to WS-Read-Count.                                         
015700     perform  bb010-Growth-Rate thru bb010-Exit.                          
015800     perform  bb020-Profit-Margin thru bb020-Exit.                        
015900     perform  bb030-Budget-Util thru bb030-Exit.                          
016000     perform  bb040-Approval-Rate thru bb040-Exit.                        
016100     move     WS-Growth-Pct-C3 to RES-GROWTH-RATE-PCT.                    
016200     move     WS-Margin-Pct-C3 to RES-PROFIT-MARGIN-PCT.                  
016300     move     WS-Budget-Pct-C3 to RES-BUDGET-UTIL-PCT.                    
016400     move     WS-Approval-Pct-C3 to RES-APPROVAL-RATE-PCT.                
016500     move     PJ-Fin-Out-Buffer to PJ-Fin-Out-Line.                       
016600     write    PJ-Fin-Out-Line.                                            
016700 bb000-Exit.                                                              
016800     exit.                                                                
016900*                                                                         
017000 bb010-Growth-Rate.                                                       
017100*------------------                                                       
017200     if       FIN-FIRST-AMOUNT = zero                                     
017300              move zero to WS-Growth-Pct-C3                               
017400              set  WS-Guard-Ix to 1                                       
017500              perform bb090-Log-Zero-Guard thru bb090-Exit                
017600     else                                                                 
017700              compute WS-Growth-Pct-C3 rounded =                          
017800                 (FIN-LAST-AMOUNT - FIN-FIRST-AMOUNT)                     
017900                    / FIN-FIRST-AMOUNT * 100.                             
018000 bb010-Exit.                                                              
018100     exit.                                                                
018200*                                                                         
018300 bb020-Profit-Margin.                                                     
018400*--------------------                                                     
018500     if       FIN-REVENUE = zero                                          
018600              move zero to WS-Margin-Pct-C3                               
018700              set  WS-Guard-Ix to 2                                       
018800              perform bb090-Log-Zero-Guard thru bb090-Exit                
018900     else                                                                 
019000              compute WS-Margin-Pct-C3 rounded =                          
019100                 (FIN-REVENUE - FIN-EXPENSES)                             
019200                    / FIN-REVENUE * 100.                                  
019300 bb020-Exit.                                                              
019400     exit.                                                                
019500*                                                                         
019600 bb030-Budget-Util.                                                       
019700*------------------                                                       
019800     if       FIN-BUDGET-ALLOCATED = zero                                 
019900              move zero to WS-Budget-Pct-C3                               
020000              set  WS-Guard-Ix to 3                                       
020100              perform bb090-Log-Zero-Guard thru bb090-Exit                
020200     else                                                                 
020300              compute WS-Budget-Pct-C3 rounded =                          
020400                 FIN-BUDGET-SPENT                                         
020500                    / FIN-BUDGET-ALLOCATED * 100.                         
020600 bb030-Exit.                                                              
020700     exit.                                                                
020800*                                                                         
020900 bb040-Approval-Rate.                                                     
021000*--------------------                                                     
021100     if       FIN-TOTAL-COUNT = zero                                      
021200              move zero to WS-Approval-Pct-C3                             
021300              set  WS-Guard-Ix to 4                                       
021400              perform bb090-Log-Zero-Guard thru bb090-Exit                
021500     else                                                                 
021600              compute WS-Approval-Pct-C3 rounded =                        
021700                 FIN-APPROVED-COUNT                                       
021800                    / FIN-TOTAL-COUNT * 100.                              
021900 bb040-Exit.                                                              
022000     exit.                                                                
022100*                                                                         
022200 bb090-Log-Zero-Guard.                                                    
022300*---------------------                                                    
022400     display  "PJ530 ZERO DENOMINATOR "                                   
022500              WS-Guard-Entry (WS-Guard-Ix).                               
022600 bb090-Exit.                                                              
022700     exit.                                                                
022800*                                                                         
022900 zz070-Close-Files.                                                       
023000*------------------                                                       
023100     close    PJ-Fin-In PJ-Fin-Out.                                       
023200 zz070-Exit.                                                              
023300     exit.                                                                
023400*                                                                         

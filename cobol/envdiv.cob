000100*****************************************************************         
000200*                                                               *         
000300*         Common Environment Division entries - all progs      *          
000400*           Project / Payment Processing (PJ) module           *          
000500*                                                               *         
000600*****************************************************************         
000700*                                                                         
000800* File size n/a - shared COPY member, not a data record.                  
000900*                                                                         
001000* 04/12/25 vbc - Created for PJ module, cloned from the pattern           
001100*                used by the GL/SL/PY environment copy members.           
001200* 09/12/25 vbc - Added UPSI-1 test switch for batch re-run mode.          
001300*                                                                         
001400 configuration           section.                                         
001500*=======================                                                  
001600*                                                                         
001700 source-computer.        IBM-370.                                         
001800 object-computer.        IBM-370.                                         
001900 special-names.                                                           
002000     C01 is TOP-OF-FORM                                                   
002100     class PJ-Numeric-Class is "0" thru "9"                               
002200     class PJ-Alpha-Class   is "A" thru "Z" "a" thru "z"                  
002300     UPSI-0 on status is PJ-Rerun-Switch                                  
002400     UPSI-1 on status is PJ-Test-Switch.                                  

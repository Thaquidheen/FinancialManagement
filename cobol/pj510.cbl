000100*****************************************************************         
000200*                                                                *        
000300*             Project Ledger      Document Access Rules          *        
000400*        Decides View/Edit/Delete eligibility for a single      *         
000500*                document access request                        *         
000600*                                                                *        
000700*****************************************************************         
000800*                                                                         
000900 identification          division.                                        
001000*===============================                                          
001100*                                                                         
001200      program-id.         pj510.                                          
001300*                                                                         
001400*    author.             Vincent B Coen FBCS, FIDM, FIDPM.                
001500*                        For Applewood Computers.                         
001600*                                                                         
001700*    installation.       Applewood Computers, Hatfield, Herts.            
001800*                                                                         
001900*    date-written.       11/01/1986.                                      
002000*                                                                         
002100*    date-compiled.                                                       
002200*                                                                         
002300*    security.           Copyright (C) 1976-2026, Vincent Bryan           
002400*                        Coen. Distributed under the GNU General          
002500*                        Public License. See file COPYING.                
002600*                                                                         
002700*    remarks.            Reads DOCREQ.DAT one request at a time           
002800*                        and writes the Yes/No decision to                
002900*                        DOCRES.DAT under the role rules below.           
003000*                                                                         
003100*    version.            See Prog-Name in Working-Storage.                
003200*                                                                         
003300*    called modules.     none.                                            
003400*                                                                         
003500****                                                                      
003600* Changes:                                                                
003700* 11/01/86 vbc -     Original CIS Cobol coding, Project Ledger            
003800*                    document access decision routine.                    
003900* 08/07/93 vbc - .01 Project Manager view-by-assignment rule              
004000*                    added, ticket PJ-039.                                
004100* 29/01/99 vbc - .02 Year 2000 review - no date fields held in            
004200*                    this program, none to change.                        
004300* 11/03/03 vbc - 2.0 Migration to Open Cobol.                             
004400* 16/04/24 vbc     Copyright notice update superseding all                
004500*                    previous notices.                                    
004600* 20/09/25 vbc - 3.3 Version update and builds reset.                     
004700* 05/12/25 vbc - 1.0 Recast for the current DOCREQ/DOCRES                 
004800*                    layouts, ticket PJ-110.                              
004900* 12/12/25 vbc - 1.1 Role/action tables now searched rather               
005000*                    than left as unused filler, ticket PJ-115.           
005100*                                                                         
005200******************************************************************        
005300*                                                                         
005400* Copyright Notice.                                                       
005500* ****************                                                        
005600*                                                                         
005700* These files and programs are part of the Applewood Computers            
005800* Accounting System and is Copyright (c) Vincent B Coen.                  
005900* 1976-2026 and later.  Distributed under the GNU General Public          
006000* License, version 3 and later, for personal and in-business              
006100* usage only - not for repackaging or Resale.                             
006200*                                                                         
006300* ACAS is distributed in the hope that it will be useful, but             
006400* WITHOUT ANY WARRANTY, without even the implied warranty of              
006500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                    
006600*                                                                         
006700******************************************************************        
006800*                                                                         
006900 environment             division.                                        
007000*===============================                                          
007100*                                                                         
007200 copy "envdiv.cob".                                                       
007300 input-output            section.                                         
007400*------------------------------                                           
007500 file-control.                                                            
007600     select PJ-Doc-Req    assign to "DOCREQ.DAT"                          
007700            organization is line sequential                               
007800            file status is WS-Req-Status.                                 
007900     select PJ-Doc-Res    assign to "DOCRES.DAT"                          
008000            organization is line sequential                               
008100            file status is WS-Res-Status.                                 
008200*                                                                         
008300 data                    division.                                        
008400*===============================                                          
008500 file                    section.                                         
008600*----------------------                                                   
008700*                                                                         
008800 fd  PJ-Doc-Req.                                                          
008900 01  PJ-Doc-Req-Line     pic x(56).                                       
009000*                                                                         
009100 fd  PJ-Doc-Res.                                                          
009200 01  PJ-Doc-Res-Line     pic x(2).                                        
009300*                                                                         
009400 working-storage         section.                                         
009500*-------------------------------                                          
009600*                                                                         
009700 77  Prog-Name           pic x(15) value "PJ510 (1.1)".                   
009800*                                                                         
009900 copy "wspjdoc.cob".                                                      
010000*                                                                         
010100 01  WS-Status-Codes.                                                     
010200     03  WS-Req-Status        pic xx.                                     
010300         88  WS-Req-Ok                 value "00".                        
010400     03  WS-Res-Status        pic xx.                                     
010500         88  WS-Res-Ok                 value "00".                        
010600*                                                                         
010700 01  WS-Switches.                                                         
010800     03  WS-Eof-Sw            pic x       value "N".                      
010900         88  WS-Eof                       value "Y".                      
011000     03  WS-Allow-Sw          pic x       value "N".                      
011100     03  WS-Known-Role-Sw     pic x       value "N".                      
011200     03  WS-Known-Action-Sw   pic x       value "N".                      
011300*                                                                         
011400 01  WS-Read-Count           binary-long unsigned value zero.             
011500*                                                                         
011600 procedure division.                                                      
011700*===================                                                      
011800*                                                                         
011900 aa000-Main section.                                                      
012000*-------------------                                                      
012100     perform  aa010-Open-Files thru aa010-Exit.                           
012200     perform  bb000-Process-Requests thru bb000-Exit                      
012300              until WS-Eof.                                               
012400     perform  zz070-Close-Files thru zz070-Exit.                          
012500     stop     run.                                                        
012600*                                                                         
012700 aa010-Open-Files.                                                        
012800*-----------------                                                        
012900     open     input PJ-Doc-Req.                                           
013000     if       not WS-Req-Ok                                               
013100              display "PJ510 CANT OPEN DOCREQ " WS-Req-Status             
013200              stop run.                                                   
013300     open     output PJ-Doc-Res.                                          
013400     if       not WS-Res-Ok                                               
013500              display "PJ510 CANT OPEN DOCRES " WS-Res-Status             
013600              stop run.                                                   
013700 aa010-Exit.                                                              
013800     exit.                                                                
013900*                                                                         
014000 bb000-Process-Requests.                                                  
014100*-----------------------                                                  
014200     read     PJ-Doc-Req into PJ-Doc-Req-Buffer                           
014300              at end                                                      
014400                 move "Y" to WS-Eof-Sw                                    
014500                 go to bb000-Exit.                                        
014600     add      1 to WS-Read-Count.                                         
014700     perform  bb005-Check-Codes thru bb005-Exit.                          
014800     perform  bb010-Decide-Access thru bb010-Exit.                        
014900     move     WS-Allow-Sw to RES-ALLOWED.                                 
015000     move     PJ-Doc-Res-Buffer to PJ-Doc-Res-Line.                       
015100     write    PJ-Doc-Res-Line.                                            
015200 bb000-Exit.                                                              
015300     exit.                                                                
015400*                                                                         
015500 bb005-Check-Codes.                                                       
015600*------------------                                                       
015700* Audit-only lookups against the role/action tables - an                  
015800* unrecognised code is logged but still falls through to the              
015900* ordinary-user rule below, since access is never refused                 
016000* purely for an unrecognised role or action string.                       
016100     move     "N" to WS-Known-Role-Sw.                                    
016200     set      PJ-Role-Ix to 1.                                            
016300     search   PJ-Role-Entry                                               
016400              at end                                                      
016500                 display "PJ510 UNKNOWN ROLE " REQ-USER-ROLE              
016600              when PJ-Role-Entry (PJ-Role-Ix) = REQ-USER-ROLE             
016700                 move "Y" to WS-Known-Role-Sw.                            
016800     move     "N" to WS-Known-Action-Sw.                                  
016900     set      PJ-Action-Ix to 1.                                          
017000     search   PJ-Action-Entry                                             
017100              at end                                                      
017200                 display "PJ510 UNKNOWN ACTION " REQ-ACTION               
017300              when PJ-Action-Entry (PJ-Action-Ix) = REQ-ACTION            
017400                 move "Y" to WS-Known-Action-Sw.                          
017500 bb005-Exit.                                                              
017600     exit.                                                                
017700*                                                                         
017800 bb010-Decide-Access.                                                     
017900*--------------------                                                     
018000* First matching rule wins - order below is significant.                  
018100     move     "N" to WS-Allow-Sw.                                         
018200     if       REQ-USER-ROLE = "SUPER_ADMIN"                               
018300              move "Y" to WS-Allow-Sw                                     
018400              go to bb010-Exit.                                           
018500     if       REQ-USER-ROLE = "ACCOUNT_MANAGER"                           
018600              perform bb020-Account-Manager thru bb020-Exit               
018700              go to bb010-Exit.                                           
018800     if       REQ-USER-ROLE = "PROJECT_MANAGER"                           
018900              perform bb030-Project-Manager thru bb030-Exit               
019000              go to bb010-Exit.                                           
019100     perform  bb040-Ordinary-User thru bb040-Exit.                        
019200 bb010-Exit.                                                              
019300     exit.                                                                
019400*                                                                         
019500 bb020-Account-Manager.                                                   
019600*----------------------                                                   
019700     if       REQ-ACTION = "VIEW"                                         
019800              move "Y" to WS-Allow-Sw                                     
019900              go to bb020-Exit.                                           
020000     perform  bb050-Owner-Only thru bb050-Exit.                           
020100 bb020-Exit.                                                              
020200     exit.                                                                
020300*                                                                         
020400 bb030-Project-Manager.                                                   
020500*----------------------                                                   
020600     if       REQ-ACTION = "VIEW"                                         
020700              if REQ-USER-ID = REQ-DOC-OWNER-ID                           
020800                 or REQ-USER-ASSIGNED-PROJECT = "Y"                       
020900                 move "Y" to WS-Allow-Sw                                  
021000              end-if                                                      
021100              go to bb030-Exit.                                           
021200     perform  bb050-Owner-Only thru bb050-Exit.                           
021300 bb030-Exit.                                                              
021400     exit.                                                                
021500*                                                                         
021600 bb040-Ordinary-User.                                                     
021700*--------------------                                                     
021800* VIEW, EDIT and DELETE all share the same owner-only test for            
021900* a plain USER role.                                                      
022000     perform  bb050-Owner-Only thru bb050-Exit.                           
022100 bb040-Exit.                                                              
022200     exit.                                                                
022300*                                                                         
022400 bb050-Owner-Only.                                                        
022500*-----------------                                                        
022600* EDIT and DELETE share one eligibility test throughout - the             
022700* head office rules call the DELETE rule directly for both.               
022800     if       REQ-USER-ID = REQ-DOC-OWNER-ID                              
022900              move "Y" to WS-Allow-Sw.                                    
023000 bb050-Exit.                                                              
023100     exit.                                                                
023200*                                                                         
023300 zz070-Close-Files.                                                       
023400*------------------                                                       
023500     display  "PJ510 REQUESTS PROCESSED " WS-Read-Count.                  
023600     close    PJ-Doc-Req PJ-Doc-Res.                                      
023700 zz070-Exit.                                                              
023800     exit.                                                                
023900*                                                                         

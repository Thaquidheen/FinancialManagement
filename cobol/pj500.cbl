000100*****************************************************************         
000200*                                                                *        
000300*             Project Ledger      Bank Payment File Batch        *        
000400*        Validates an approved batch and builds the bank        *         
000500*             disbursement file plus its control total          *         
000600*                                                                *        
000700*****************************************************************         
000800*                                                                         
000900 identification          division.                                        
001000*===============================                                          
001100*                                                                         
001200      program-id.         pj500.                                          
001300*                                                                         
001400*    author.             Vincent B Coen FBCS, FIDM, FIDPM.                
001500*                        For Applewood Computers.                         
001600*                                                                         
001700*    installation.       Applewood Computers, Hatfield, Herts.            
001800*                                                                         
001900*    date-written.       04/12/1985.                                      
002000*                                                                         
002100*    date-compiled.                                                       
002200*                                                                         
002300*    security.           Copyright (C) 1976-2026, Vincent Bryan           
002400*                        Coen. Distributed under the GNU General          
002500*                        Public License. See file COPYING.                
002600*                                                                         
002700*    remarks.            Reads an approved PAYBATCH.DAT batch,            
002800*                        validates every payment, derives the             
002900*                        bank comment line and writes BANKFILE.DAT        
003000*                        with a trailing control-total record.            
003100*                                                                         
003200*    version.            See Prog-Name in Working-Storage.                
003300*                                                                         
003400*    called modules.     none.                                            
003500*                                                                         
003600*    error messages used.                                                 
003700*                        PJ501  Payee Name Blank                          
003800*                        PJ502  No Account Or Iban                        
003900*                        PJ503  No National Or Iqama Id                   
004000*                        PJ504  Amount Not Positive                       
004100*                        PJ505  Bank Name Blank                           
004200*                                                                         
004300****                                                                      
004400* Changes:                                                                
004500* 04/12/85 vbc -     Original CIS Cobol coding for the batch              
004600*                    disbursement run, Project Ledger module.             
004700* 19/03/86 vbc - .01 Added Iqama Id as fallback for National Id           
004800*                    per Riyadh office request, ticket PJ-014.            
004900* 02/09/91 vbc - .02 Comment derivation now falls back to the             
005000*                    quotation description, ticket PJ-058.                
005100* 14/02/95 vbc - .03 Project name suffix added to comment line,           
005200*                    ticket PJ-071.                                       
005300* 29/01/99 vbc - .04 Year 2000 review - no 2-digit year fields            
005400*                    held in this program, none to change.                
005500* 07/03/03 vbc - 2.0 Migration to Open Cobol.                             
005600* 16/04/24 vbc     Copyright notice update superseding all                
005700*                    previous notices.                                    
005800* 20/09/25 vbc - 3.3 Version update and builds reset.                     
005900* 04/12/25 vbc - 1.0 Recast for the current PAYBATCH/BANKFILE             
006000*                    layouts and the Saudi Iban check, ticket             
006100*                    PJ-102.                                              
006200* 09/12/25 vbc - 1.1 Made validation a full first pass so a               
006300*                    rejected batch never leaves a partial                
006400*                    BANKFILE.DAT behind, ticket PJ-104.                  
006500*                                                                         
006600******************************************************************        
006700*                                                                         
006800* Copyright Notice.                                                       
006900* ****************                                                        
007000*                                                                         
007100* These files and programs are part of the Applewood Computers            
007200* Accounting System and is Copyright (c) Vincent B Coen.                  
007300* 1976-2026 and later.                                                    
007400*                                                                         
007500* This program is now free software; you can redistribute it              
007600* and/or modify it under the terms of the GNU General Public              
007700* License as published by the Free Software Foundation; version           
007800* 3 and later as revised for personal usage only and that                 
007900* includes for use within a business but without repackaging or           
008000* for Resale in any way.                                                  
008100*                                                                         
008200* ACAS is distributed in the hope that it will be useful, but             
008300* WITHOUT ANY WARRANTY; without even the implied warranty of              
008400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                    
008500*                                                                         
008600******************************************************************        
008700*                                                                         
008800 environment             division.                                        
008900*===============================                                          
009000*                                                                         
009100 copy "envdiv.cob".                                                       
009200 input-output            section.                                         
009300*------------------------------                                           
009400 file-control.                                                            
009500     select PJ-Batch-In    assign to "PAYBATCH.DAT"                       
009600            organization is line sequential                               
009700            file status is WS-Batch-Status.                               
009800     select PJ-Bank-Out    assign to "BANKFILE.DAT"                       
009900            organization is line sequential                               
010000            file status is WS-Bank-Status.                                
010100*                                                                         
010200 data                    division.                                        
010300*===============================                                          
010400 file                    section.                                         
010500*----------------------                                                   
010600*                                                                         
010700 fd  PJ-Batch-In.                                                         
010800 copy "wspjpay.cob".                                                      
010900*                                                                         
011000 fd  PJ-Bank-Out.                                                         
011100 copy "wspjbnk.cob".                                                      
011200*                                                                         
011300 working-storage         section.                                         
011400*-------------------------------                                          
011500*                                                                         
011600 77  Prog-Name           pic x(15) value "PJ500 (1.1)".                   
011700*                                                                         
011800 01  WS-Status-Codes.                                                     
011900     03  WS-Batch-Status      pic xx.                                     
012000         88  WS-Batch-Ok               value "00".                        
012100     03  WS-Bank-Status       pic xx.                                     
012200         88  WS-Bank-Ok                value "00".                        
012300*                                                                         
012400 01  WS-Switches.                                                         
012500     03  WS-Eof-Sw            pic x       value "N".                      
012600         88  WS-Eof                       value "Y".                      
012700     03  WS-Bad-Digit-Sw      pic x       value "N".                      
012800     03  WS-Iban-Valid        pic x       value "N".                      
012900*                                                                         
013000 01  WS-Counters.                                                         
013100     03  WS-Payment-Count     binary-long unsigned  value zero.           
013200     03  WS-Error-Count       binary-long unsigned  value zero.           
013300     03  WS-Line-Errors       binary-long unsigned  value zero.           
013400     03  WS-Sub               binary-short unsigned value zero.           
013500*                                                                         
013600 01  WS-Header-Save.                                                      
013700     03  WS-Save-Batch-Number pic x(20).                                  
013800     03  WS-Save-Bank-Name    pic x(40).                                  
013900     03  WS-Save-Currency     pic x(3).                                   
014000*                                                                         
014100 01  WS-Amount-Fields.                                                    
014200     03  WS-Pay-Amount-C3     pic s9(11)v99 comp-3.                       
014300     03  WS-Sum-Amount-C3     pic s9(13)v99 comp-3   value zero.          
014400*                                                                         
014500 01  WS-Comment-Work.                                                     
014600     03  WS-Comment-Base      pic x(200).                                 
014700     03  WS-Comment-Full      pic x(264).                                 
014800     03  WS-Base-Len          binary-short unsigned.                      
014900     03  WS-Proj-Len          binary-short unsigned.                      
015000     03  WS-Full-Len          binary-short unsigned.                      
015100*                                                                         
015200 01  WS-Scan-Area.                                                        
015300     03  WS-Scan-Field        pic x(264).                                 
015400     03  WS-Scan-Max          binary-short unsigned.                      
015500     03  WS-Scan-Len          binary-short unsigned.                      
015600     03  WS-Scan-Ix           binary-short unsigned.                      
015700*                                                                         
015800 01  WS-Iban-Work.                                                        
015900     03  WS-Iban-Scratch      pic x(34).                                  
016000     03  WS-Iban-Norm         pic x(34).                                  
016100     03  WS-Iban-Len          binary-short unsigned.                      
016200*                                                                         
016300 01  Error-Messages.                                                      
016400     03  PJ501   pic x(24) value "PJ501 Payee Name Blank".                
016500     03  PJ502   pic x(28) value "PJ502 No Account Or Iban".              
016600     03  PJ503   pic x(32) value "PJ503 No National Or Iqama Id".         
016700     03  PJ504   pic x(30) value "PJ504 Amount Not Positive".             
016800     03  PJ505   pic x(24) value "PJ505 Bank Name Blank".                 
016900     03  PJ506   pic x(30) value "PJ506 BATCH REJECTED, ERRORS".          
017000*                                                                         
017100 procedure division.                                                      
017200*===================                                                      
017300*                                                                         
017400 aa000-Main section.                                                      
017500*-------------------                                                      
017600     perform aa010-Open-Input thru aa010-Exit.                            
017700     perform aa020-Read-Header thru aa020-Exit.                           
017800     perform bb000-Validate-Pass thru bb000-Exit                          
017900             until WS-Eof.                                                
018000     close    PJ-Batch-In.                                                
018100     if       WS-Error-Count > zero                                       
018200              display PJ506                                               
018300              go to aa000-Exit.                                           
018400     perform aa030-Reopen-Input thru aa030-Exit.                          
018500     perform aa040-Open-Output thru aa040-Exit.                           
018600     move     "N" to WS-Eof-Sw.                                           
018700     perform aa020-Read-Header thru aa020-Exit.                           
018800     perform cc000-Write-Pass thru cc000-Exit                             
018900             until WS-Eof.                                                
019000     perform cc090-Write-Summary thru cc090-Exit.                         
019100     close    PJ-Bank-Out.                                                
019200 aa000-Exit.                                                              
019300     stop     run.                                                        
019400*                                                                         
019500 aa010-Open-Input.                                                        
019600*-----------------                                                        
019700     open     input PJ-Batch-In.                                          
019800     if       not WS-Batch-Ok                                             
019900              display "PJ500 CANT OPEN PAYBATCH " WS-Batch-Status         
020000              stop run.                                                   
020100 aa010-Exit.                                                              
020200     exit.                                                                
020300*                                                                         
020400 aa020-Read-Header.                                                       
020500*------------------                                                       
020600     read     PJ-Batch-In into PJ-Batch-Header-Record                     
020700              at end                                                      
020800                 move "Y" to WS-Eof-Sw                                    
020900                 go to aa020-Exit.                                        
021000     move     BATCH-NUMBER   to WS-Save-Batch-Number.                     
021100     move     BATCH-BANK-NAME to WS-Save-Bank-Name.                       
021200     move     BATCH-CURRENCY to WS-Save-Currency.                         
021300 aa020-Exit.                                                              
021400     exit.                                                                
021500*                                                                         
021600 aa030-Reopen-Input.                                                      
021700*-------------------                                                      
021800     close    PJ-Batch-In.                                                
021900     open     input PJ-Batch-In.                                          
022000 aa030-Exit.                                                              
022100     exit.                                                                
022200*                                                                         
022300 aa040-Open-Output.                                                       
022400*------------------                                                       
022500     open     output PJ-Bank-Out.                                         
022600     if       not WS-Bank-Ok                                              
022700              display "PJ500 CANT OPEN BANKFILE " WS-Bank-Status          
022800              stop run.                                                   
022900 aa040-Exit.                                                              
023000     exit.                                                                
023100*                                                                         
023200 bb000-Validate-Pass.                                                     
023300*--------------------                                                     
023400* Stops at the first invalid payment found, batch-wide - no               
023500* further records are read once one payment fails, so a                   
023600* rejected batch is never fully scanned.                                  
023700     read     PJ-Batch-In into PJ-Payment-Record                          
023800              at end                                                      
023900                 move "Y" to WS-Eof-Sw                                    
024000                 go to bb000-Exit.                                        
024100     perform  bb010-Validate-Payment thru bb010-Exit.                     
024200     if       WS-Line-Errors > zero                                       
024300              add WS-Line-Errors to WS-Error-Count                        
024400              move "Y" to WS-Eof-Sw.                                      
024500 bb000-Exit.                                                              
024600     exit.                                                                
024700*                                                                         
024800 bb010-Validate-Payment.                                                  
024900*-----------------------                                                  
025000* All tests for this one payment are run and counted, none of             
025100* them short-circuit the others - the whole set for this record           
025200* is reported before the batch-wide abort in bb000.                       
025300     move     zero to WS-Line-Errors.                                     
025400     if       PAYEE-FULL-NAME = spaces                                    
025500              display PJ501                                               
025600              add 1 to WS-Line-Errors.                                    
025700     if       PAY-IBAN = spaces and PAY-ACCOUNT-NUMBER = spaces           
025800              display PJ502                                               
025900              add 1 to WS-Line-Errors.                                    
026000     if       PAYEE-NATIONAL-ID = spaces                                  
026100        and   PAYEE-IQAMA-ID = spaces                                     
026200              display PJ503                                               
026300              add 1 to WS-Line-Errors.                                    
026400     if       PAY-AMOUNT not > zero                                       
026500              display PJ504                                               
026600              add 1 to WS-Line-Errors.                                    
026700     if       PAY-BANK-NAME = spaces                                      
026800              display PJ505                                               
026900              add 1 to WS-Line-Errors.                                    
027000 bb010-Exit.                                                              
027100     exit.                                                                
027200*                                                                         
027300 bb050-Derive-Comment.                                                    
027400*---------------------                                                    
027500     move     spaces to WS-Comment-Base.                                  
027600     if       PAY-COMMENTS not = spaces                                   
027700              move PAY-COMMENTS to WS-Comment-Base                        
027800     else                                                                 
027900       if     PAY-QUOTATION-DESC not = spaces                             
028000              string "Payment for quotation: " delimited by size          
028100                     PAY-QUOTATION-DESC delimited by size                 
028200                     into WS-Comment-Base                                 
028300       else                                                               
028400              string "Salary/Payment to " delimited by size               
028500                     PAYEE-FULL-NAME delimited by size                    
028600                     into WS-Comment-Base                                 
028700       end-if                                                             
028800     end-if.                                                              
028900     move     spaces to WS-Scan-Field.                                    
029000     move     WS-Comment-Base to WS-Scan-Field.                           
029100     move     200 to WS-Scan-Max.                                         
029200     perform  bb054-Scan-Length thru bb054-Exit.                          
029300     move     WS-Scan-Len to WS-Base-Len.                                 
029400     move     spaces to WS-Comment-Full.                                  
029500     if       PAY-PROJECT-NAME not = spaces                               
029600              move spaces to WS-Scan-Field                                
029700              move PAY-PROJECT-NAME to WS-Scan-Field                      
029800              move 60 to WS-Scan-Max                                      
029900              perform bb054-Scan-Length thru bb054-Exit                   
030000              move WS-Scan-Len to WS-Proj-Len                             
030100              string WS-Comment-Base (1:WS-Base-Len)                      
030200                       delimited by size                                  
030300                     " - " delimited by size                              
030400                     PAY-Project-Name (1:WS-Proj-Len)                     
030500                       delimited by size                                  
030600                     into WS-Comment-Full                                 
030700              compute WS-Full-Len = WS-Base-Len + 3 + WS-Proj-Len         
030800     else                                                                 
030900              move WS-Comment-Base to WS-Comment-Full                     
031000              move WS-Base-Len to WS-Full-Len                             
031100     end-if.                                                              
031200     move     spaces to OUT-COMMENTS.                                     
031300     if       WS-Full-Len = zero                                          
031400              move "Project Payment" to OUT-COMMENTS                      
031500     else                                                                 
031600       if     WS-Full-Len > 200                                           
031700              move WS-Comment-Full (1:197) to OUT-COMMENTS (1:197)        
031800              move "..." to OUT-COMMENTS (198:3)                          
031900       else                                                               
032000              move WS-Comment-Full (1:WS-Full-Len)                        
032100                to OUT-COMMENTS (1:WS-Full-Len)                           
032200       end-if                                                             
032300     end-if.                                                              
032400 bb050-Exit.                                                              
032500     exit.                                                                
032600*                                                                         
032700 bb054-Scan-Length.                                                       
032800*------------------                                                       
032900* Trailing-blank trim, working backward from Scan-Max - the               
033000* shop has never trusted intrinsic functions for this.                    
033100     move     WS-Scan-Max to WS-Scan-Ix.                                  
033200     move     zero to WS-Scan-Len.                                        
033300     perform  bb056-Scan-Loop thru bb056-Exit                             
033400              varying WS-Scan-Ix from WS-Scan-Max by -1                   
033500              until WS-Scan-Ix < 1 or WS-Scan-Len not = zero.             
033600 bb054-Exit.                                                              
033700     exit.                                                                
033800*                                                                         
033900 bb056-Scan-Loop.                                                         
034000     if       WS-Scan-Field (WS-Scan-Ix:1) not = space                    
034100              move WS-Scan-Ix to WS-Scan-Len.                             
034200 bb056-Exit.                                                              
034300     exit.                                                                
034400*                                                                         
034500 bb070-Select-Account.                                                    
034600*---------------------                                                    
034700     if       PAY-IBAN not = spaces                                       
034800              move PAY-IBAN to OUT-ACCOUNT                                
034900     else                                                                 
035000              move PAY-ACCOUNT-NUMBER to OUT-ACCOUNT.                     
035100 bb070-Exit.                                                              
035200     exit.                                                                
035300*                                                                         
035400 bb080-Select-Id.                                                         
035500*----------------                                                         
035600     if       PAYEE-NATIONAL-ID not = spaces                              
035700              move PAYEE-NATIONAL-ID to OUT-NATIONAL-ID                   
035800     else                                                                 
035900              move PAYEE-IQAMA-ID to OUT-NATIONAL-ID.                     
036000 bb080-Exit.                                                              
036100     exit.                                                                
036200*                                                                         
036300 bb090-Select-Address.                                                    
036400*---------------------                                                    
036500     if       PAYEE-BENEFICIARY-ADDR not = spaces                         
036600              move PAYEE-BENEFICIARY-ADDR to OUT-ADDRESS                  
036700     else                                                                 
036800              move PAYEE-BANK-BENEF-ADDR to OUT-ADDRESS.                  
036900 bb090-Exit.                                                              
037000     exit.                                                                
037100*                                                                         
037200 bb100-Check-Iban.                                                        
037300*-----------------                                                        
037400* Ancillary rule, kept for audit trail only, patterned on the             
037500* old maps09 check-digit addition loop.  Whitespace is                    
037600* stripped and case is folded before the class check runs, so             
037700* a lower-case Iban or one typed with grouping spaces still               
037800* passes when the underlying digits are good.                             
037900     move     "N" to WS-Bad-Digit-Sw.                                     
038000     move     "N" to WS-Iban-Valid.                                       
038100     if       PAY-IBAN = spaces                                           
038200              go to bb100-Audit.                                          
038300     move     PAY-IBAN to WS-Iban-Scratch.                                
038400     inspect  WS-Iban-Scratch converting                                  
038500              "abcdefghijklmnopqrstuvwxyz" to                             
038600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
038700     perform  bb102-Compact-Iban thru bb102-Exit.                         
038800     if       WS-Iban-Len not = 24                                        
038900              go to bb100-Audit.                                          
039000     if       WS-Iban-Norm (1:2) not = "SA"                               
039100              go to bb100-Audit.                                          
039200     perform  bb105-Check-Digit-Loop thru bb105-Exit                      
039300              varying WS-Sub from 1 by 1 until WS-Sub > 22.               
039400     if       WS-Bad-Digit-Sw not = "Y"                                   
039500              move "Y" to WS-Iban-Valid.                                  
039600 bb100-Audit.                                                             
039700* Audit line only - Iban validity does not gate the write, the            
039800* same house rule pj510 uses for an unknown role or action.               
039900     display  "PJ500 IBAN CHECK " PAY-IBAN " " WS-Iban-Valid.             
040000 bb100-Exit.                                                              
040100     exit.                                                                
040200*                                                                         
040300 bb102-Compact-Iban.                                                      
040400*-------------------                                                      
040500* Left-justifies the non-blank characters of Iban-Scratch into            
040600* Iban-Norm, which also drops embedded and trailing spaces.               
040700     move     spaces to WS-Iban-Norm.                                     
040800     move     zero to WS-Iban-Len.                                        
040900     perform  bb104-Compact-Loop thru bb104-Exit                          
041000              varying WS-Sub from 1 by 1 until WS-Sub > 34.               
041100 bb102-Exit.                                                              
041200     exit.                                                                
041300*                                                                         
041400 bb104-Compact-Loop.                                                      
041500     if       WS-Iban-Scratch (WS-Sub:1) not = space                      
041600              add 1 to WS-Iban-Len                                        
041700              move WS-Iban-Scratch (WS-Sub:1)                             
041800                to WS-Iban-Norm (WS-Iban-Len:1).                          
041900 bb104-Exit.                                                              
042000     exit.                                                                
042100*                                                                         
042200 bb105-Check-Digit-Loop.                                                  
042300* Tests Check (bytes 3-4) plus the first 20 Bban bytes - the              
042400* 22-digit span that follows the SA country code.                         
042500     if       WS-Iban-Norm (WS-Sub + 2:1) not numeric                     
042600              move "Y" to WS-Bad-Digit-Sw.                                
042700 bb105-Exit.                                                              
042800     exit.                                                                
042900*                                                                         
043000 cc000-Write-Pass.                                                        
043100*-----------------                                                        
043200     read     PJ-Batch-In into PJ-Payment-Record                          
043300              at end                                                      
043400                 move "Y" to WS-Eof-Sw                                    
043500                 go to cc000-Exit.                                        
043600     perform  bb050-Derive-Comment thru bb050-Exit.                       
043700     perform  bb070-Select-Account thru bb070-Exit.                       
043800     perform  bb080-Select-Id thru bb080-Exit.                            
043900     perform  bb090-Select-Address thru bb090-Exit.                       
044000     perform  bb100-Check-Iban thru bb100-Exit.                           
044100     perform  cc010-Write-Bank-Record thru cc010-Exit.                    
044200 cc000-Exit.                                                              
044300     exit.                                                                
044400*                                                                         
044500 cc010-Write-Bank-Record.                                                 
044600*------------------------                                                 
044700     move     PAY-BANK-NAME to OUT-BANK.                                  
044800     move     PAY-AMOUNT to WS-Pay-Amount-C3.                             
044900     move     WS-Pay-Amount-C3 to OUT-AMOUNT.                             
045000     move     PAYEE-FULL-NAME to OUT-EMPLOYEE-NAME.                       
045100     write    PJ-Bank-Out-Record.                                         
045200     add      1 to WS-Payment-Count.                                      
045300     add      WS-Pay-Amount-C3 to WS-Sum-Amount-C3.                       
045400 cc010-Exit.                                                              
045500     exit.                                                                
045600*                                                                         
045700 cc090-Write-Summary.                                                     
045800*--------------------                                                     
045900     move     "PAYMENT SUMMARY" to SUM-LABEL.                             
046000     move     WS-Payment-Count to SUM-PAYMENT-COUNT.                      
046100     move     WS-Sum-Amount-C3 to SUM-TOTAL-AMOUNT.                       
046200     move     WS-Save-Currency to SUM-CURRENCY.                           
046300     move     WS-Save-Batch-Number to SUM-BATCH-NUMBER.                   
046400     move     WS-Save-Bank-Name to SUM-BANK-NAME.                         
046500     write    PJ-Bank-Summary-Record.                                     
046600 cc090-Exit.                                                              
046700     exit.                                                                
046800*                                                                         

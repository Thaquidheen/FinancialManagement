000100*****************************************************                     
000200*                                                   *                     
000300*  Record Definitions For PJ Bank Output File      *                      
000400*     BANKFILE.DAT - N detail rows + 1 trailer     *                      
000500*                                                   *                     
000600*****************************************************                     
000700*                                                                         
000800*  Detail row 467 bytes.  Trailer padded to same                          
000900*     buffer length so one FD serves both views.                          
001000*                                                                         
001100* 04/12/25 vbc - Created.                                                 
001200* 08/12/25 vbc - Padded trailer view to match detail                      
001300*                width, avoids a second FD entry.                         
001400* 15/12/25 vbc - Buffer widened by 4 bytes, spare filler                  
001500*                added to the detail view for growth.                     
001600*                                                                         
001700 01  PJ-Bank-Out-Buffer          pic x(471).                              
001800*                                                                         
001900 01  PJ-Bank-Out-Record redefines PJ-Bank-Out-Buffer.                     
002000     03  OUT-BANK                pic x(40).                               
002100     03  OUT-ACCOUNT             pic x(34).                               
002200     03  OUT-AMOUNT              pic s9(11)v99.                           
002300     03  OUT-COMMENTS            pic x(200).                              
002400     03  OUT-EMPLOYEE-NAME       pic x(60).                               
002500     03  OUT-NATIONAL-ID         pic x(20).                               
002600     03  OUT-ADDRESS             pic x(100).                              
002700     03  filler                  pic x(4).                                
002800*                                                                         
002900 01  PJ-Bank-Summary-Record redefines PJ-Bank-Out-Buffer.                 
003000     03  SUM-LABEL               pic x(20).                               
003100     03  SUM-PAYMENT-COUNT       pic 9(6).                                
003200     03  SUM-TOTAL-AMOUNT        pic s9(13)v99.                           
003300     03  SUM-CURRENCY            pic x(3).                                
003400     03  SUM-BATCH-NUMBER        pic x(20).                               
003500     03  SUM-BANK-NAME           pic x(40).                               
003600     03  filler                  pic x(367).                              
003700*                                                                         

000100*****************************************************************         
000200*                                                                *        
000300*             Project Ledger      Notification Routing Rules     *        
000400*        Decides send-eligibility and channel selection for      *        
000500*                a single notification request                  *         
000600*                                                                *        
000700*****************************************************************         
000800*                                                                         
000900 identification          division.                                        
001000*===============================                                          
001100*                                                                         
001200      program-id.         pj520.                                          
001300*                                                                         
001400*    author.             Vincent B Coen FBCS, FIDM, FIDPM.                
001500*                        For Applewood Computers.                         
001600*                                                                         
001700*    installation.       Applewood Computers, Hatfield, Herts.            
001800*                                                                         
001900*    date-written.       02/02/1986.                                      
002000*                                                                         
002100*    date-compiled.                                                       
002200*                                                                         
002300*    security.           Copyright (C) 1976-2026, Vincent Bryan           
002400*                        Coen. Distributed under the GNU General          
002500*                        Public License. See file COPYING.                
002600*                                                                         
002700*    remarks.            Reads NOTIFYREQ.DAT one request at a             
002800*                        time, decides should-send and channel            
002900*                        selection, writes NOTIFYRES.DAT.                 
003000*                                                                         
003100*    version.            See Prog-Name in Working-Storage.                
003200*                                                                         
003300*    called modules.     none.                                            
003400*                                                                         
003500****                                                                      
003600* Changes:                                                                
003700* 02/02/86 vbc -     Original CIS Cobol coding, Project Ledger            
003800*                    notification routing routine.                        
003900* 17/05/94 vbc - .01 Critical priority now always sends                   
004000*                    regardless of preferences, ticket PJ-045.            
004100* 29/01/99 vbc - .02 Year 2000 review - no date fields held in            
004200*                    this program, none to change.                        
004300* 18/03/03 vbc - 2.0 Migration to Open Cobol.                             
004400* 16/04/24 vbc     Copyright notice update superseding all                
004500*                    previous notices.                                    
004600* 20/09/25 vbc - 3.3 Version update and builds reset.                     
004700* 06/12/25 vbc - 1.0 Recast for the current NOTIFYREQ/NOTIFYRES           
004800*                    layouts, ticket PJ-118.                              
004900*                                                                         
005000******************************************************************        
005100*                                                                         
005200* Copyright Notice.                                                       
005300* ****************                                                        
005400*                                                                         
005500* These files and programs are part of the Applewood Computers            
005600* Accounting System and is Copyright (c) Vincent B Coen.                  
005700* 1976-2026 and later.  Distributed under the GNU General Public          
005800* License, version 3 and later, for personal and in-business              
005900* usage only - not for repackaging or Resale.                             
006000*                                                                         
006100* ACAS is distributed in the hope that it will be useful, but             
006200* WITHOUT ANY WARRANTY, without even the implied warranty of              
006300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                    
006400*                                                                         
006500******************************************************************        
006600*                                                                         
006700 environment             division.                                        
006800*===============================                                          
006900*                                                                         
007000 copy "envdiv.cob".                                                       
007100 input-output            section.                                         
007200*------------------------------                                           
007300 file-control.                                                            
007400     select PJ-Notify-Req assign to "NOTIFYREQ.DAT"                       
007500            organization is line sequential                               
007600            file status is WS-Req-Status.                                 
007700     select PJ-Notify-Res assign to "NOTIFYRES.DAT"                       
007800            organization is line sequential                               
007900            file status is WS-Res-Status.                                 
008000*                                                                         
008100 data                    division.                                        
008200*===============================                                          
008300 file                    section.                                         
008400*----------------------                                                   
008500*                                                                         
008600 fd  PJ-Notify-Req.                                                       
008700 01  PJ-Notify-Req-Line  pic x(39).                                       
008800*                                                                         
008900 fd  PJ-Notify-Res.                                                       
009000 01  PJ-Notify-Res-Line  pic x(6).                                        
009100*                                                                         
009200 working-storage         section.                                         
009300*-------------------------------                                          
009400*                                                                         
009500 77  Prog-Name           pic x(15) value "PJ520 (1.0)".                   
009600*                                                                         
009700 copy "wspjntf.cob".                                                      
009800*                                                                         
009900 01  WS-Status-Codes.                                                     
010000     03  WS-Req-Status        pic xx.                                     
010100         88  WS-Req-Ok                 value "00".                        
010200     03  WS-Res-Status        pic xx.                                     
010300         88  WS-Res-Ok                 value "00".                        
010400*                                                                         
010500 01  WS-Switches.                                                         
010600     03  WS-Eof-Sw            pic x       value "N".                      
010700         88  WS-Eof                       value "Y".                      
010800*                                                                         
010900 01  WS-Candidate-Flags.                                                  
011000     03  WS-Cand-Email        pic x       value "N".                      
011100     03  WS-Cand-Sms          pic x       value "N".                      
011200     03  WS-Cand-Inapp        pic x       value "N".                      
011300     03  WS-Cand-Push         pic x       value "N".                      
011400*                                                                         
011500 01  WS-Read-Count           binary-long unsigned value zero.             
011600*                                                                         
011700 01  WS-Priority-Table-Values.                                            
011800     03  filler   pic x(8)  value "CRITICAL".                             
011900     03  filler   pic x(8)  value "HIGH    ".                             
012000     03  filler   pic x(8)  value "MEDIUM  ".                             
012100*                                                                         
012200 01  WS-Priority-Table redefines WS-Priority-Table-Values.                
012300     03  WS-Priority-Entry    pic x(8)   occurs 3                         
012400                               indexed by WS-Priority-Ix.                 
012500*                                                                         
012600 01  WS-System-Type-Values.                                               
012700     03  filler   pic x(24) value "SYSTEM_MAINTENANCE".                   
012800     03  filler   pic x(24) value "SYSTEM_UPDATE".                        
012900     03  filler   pic x(24) value "SYSTEM_ERROR".                         
013000*                                                                         
013100 01  WS-System-Type-Table redefines WS-System-Type-Values.                
013200     03  WS-System-Type-Entry pic x(24)  occurs 3                         
013300                               indexed by WS-Sys-Ix.                      
013400*                                                                         
013500 procedure division.                                                      
013600*===================                                                      
013700*                                                                         
013800 aa000-Main section.                                                      
013900*-------------------                                                      
014000     perform  aa010-Open-Files thru aa010-Exit.                           
014100     perform  bb000-Process-Requests thru bb000-Exit                      
014200              until WS-Eof.                                               
014300     perform  zz070-Close-Files thru zz070-Exit.                          
014400     stop     run.                                                        
014500*                                                                         
014600 aa010-Open-Files.                                                        
014700*-----------------                                                        
014800     open     input PJ-Notify-Req.                                        
014900     if       not WS-Req-Ok                                               
015000              display "PJ520 CANT OPEN NOTIFYREQ " WS-Req-Status          
015100              stop run.                                                   
015200     open     output PJ-Notify-Res.                                       
015300     if       not WS-Res-Ok                                               
015400              display "PJ520 CANT OPEN NOTIFYRES " WS-Res-Status          
015500              stop run.                                                   
015600 aa010-Exit.                                                              
015700     exit.                                                                
015800*                                                                         
015900 bb000-Process-Requests.                                                  
016000*-----------------------                                                  
016100     read     PJ-Notify-Req into PJ-Notify-Req-Buffer                     
016200              at end                                                      
016300                 move "Y" to WS-Eof-Sw                                    
016400                 go to bb000-Exit.                                        
016500     add      1 to WS-Read-Count.                                         
016600     move     spaces to PJ-Notify-Res-Buffer.                             
016700     move     "N" to WS-Cand-Email WS-Cand-Sms                            
016800                     WS-Cand-Inapp WS-Cand-Push.                          
016900     perform  bb010-Check-Eligible thru bb010-Exit.                       
017000     if       RES-SHOULD-SEND = "Y"                                       
017100              perform bb020-Select-Channel thru bb020-Exit                
017200              perform bb030-Gate-Channels thru bb030-Exit.                
017300     move     PJ-Notify-Res-Buffer to PJ-Notify-Res-Line.                 
017400     write    PJ-Notify-Res-Line.                                         
017500 bb000-Exit.                                                              
017600     exit.                                                                
017700*                                                                         
017800 bb010-Check-Eligible.                                                    
017900*---------------------                                                    
018000* Evaluated in order - the first matching test decides.                   
018100     move     "N" to RES-SHOULD-SEND.                                     
018200     if       NTF-PRIORITY = "CRITICAL"                                   
018300              move "Y" to RES-SHOULD-SEND                                 
018400              go to bb010-Exit.                                           
018500     set      WS-Sys-Ix to 1.                                             
018600     search   WS-System-Type-Entry                                        
018700              at end                                                      
018800                 next sentence                                            
018900              when WS-System-Type-Entry (WS-Sys-Ix) = NTF-TYPE            
019000                 move "Y" to RES-SHOULD-SEND                              
019100                 go to bb010-Exit.                                        
019200     if       NTF-PREF-INAPP-ENABLED = "Y"                                
019300              move "Y" to RES-SHOULD-SEND.                                
019400 bb010-Exit.                                                              
019500     exit.                                                                
019600*                                                                         
019700 bb020-Select-Channel.                                                    
019800*---------------------                                                    
019900* Candidate channel set is driven by priority - default is                
020000* In-App only for LOW/NORMAL and anything not in the table.               
020100     move     "N" to WS-Cand-Email WS-Cand-Sms                            
020200                     WS-Cand-Push.                                        
020300     move     "Y" to WS-Cand-Inapp.                                       
020400     set      WS-Priority-Ix to 1.                                        
020500     search   WS-Priority-Entry                                           
020600              at end                                                      
020700                 go to bb020-Exit                                         
020800              when WS-Priority-Entry (WS-Priority-Ix)                     
020900                     = NTF-PRIORITY                                       
021000                 continue.                                                
021100     if       WS-Priority-Ix = 1                                          
021200              move "Y" to WS-Cand-Email WS-Cand-Sms WS-Cand-Push          
021300     else                                                                 
021400              move "Y" to WS-Cand-Email.                                  
021500 bb020-Exit.                                                              
021600     exit.                                                                
021700*                                                                         
021800 bb030-Gate-Channels.                                                     
021900*--------------------                                                     
022000* Email/Sms need both the user contact flag and the channel               
022100* preference; In-App always sends when candidate; Push is not             
022200* implemented on this release and never actually sends.                   
022300     move     "N" to RES-SEND-EMAIL.                                      
022400     if       WS-Cand-Email = "Y"                                         
022500        and   NTF-USER-HAS-EMAIL = "Y"                                    
022600        and   NTF-PREF-EMAIL-ENABLED = "Y"                                
022700              move "Y" to RES-SEND-EMAIL.                                 
022800     move     "N" to RES-SEND-SMS.                                        
022900     if       WS-Cand-Sms = "Y"                                           
023000        and   NTF-USER-HAS-PHONE = "Y"                                    
023100        and   NTF-PREF-SMS-ENABLED = "Y"                                  
023200              move "Y" to RES-SEND-SMS.                                   
023300     move     WS-Cand-Inapp to RES-SEND-INAPP.                            
023400     move     "N" to RES-SEND-PUSH.                                       
023500 bb030-Exit.                                                              
023600     exit.                                                                
023700*                                                                         
023800 zz070-Close-Files.                                                       
023900*------------------                                                       
024000     display  "PJ520 REQUESTS PROCESSED " WS-Read-Count.                  
024100     close    PJ-Notify-Req PJ-Notify-Res.                                
024200 zz070-Exit.                                                              
024300     exit.                                                                
024400*                                                                         

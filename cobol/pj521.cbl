000100*****************************************************************         
000200*                                                                *        
000300*             Project Ledger      Notification Retention Sweep   *        
000400*        Daily age-based purge marking over stored              *         
000500*                notification records                           *         
000600*                                                                *        
000700*****************************************************************         
000800*                                                                         
000900 identification          division.                                        
001000*===============================                                          
001100*                                                                         
001200      program-id.         pj521.                                          
001300*                                                                         
001400*    author.             Vincent B Coen FBCS, FIDM, FIDPM.                
001500*                        For Applewood Computers.                         
001600*                                                                         
001700*    installation.       Applewood Computers, Hatfield, Herts.            
001800*                                                                         
001900*    date-written.       09/02/1986.                                      
002000*                                                                         
002100*    date-compiled.                                                       
002200*                                                                         
002300*    security.           Copyright (C) 1976-2026, Vincent Bryan           
002400*                        Coen. Distributed under the GNU General          
002500*                        Public License. See file COPYING.                
002600*                                                                         
002700*    remarks.            Daily sweep of NOTIFICATIONS.DAT - marks         
002800*                        every read notification older than 30            
002900*                        days for deletion and reports a control          
003000*                        total of rows marked.                            
003100*                                                                         
003200*    version.            See Prog-Name in Working-Storage.                
003300*                                                                         
003400*    called modules.     none.                                            
003500*                                                                         
003600****                                                                      
003700* Changes:                                                                
003800* 09/02/86 vbc -     Original CIS Cobol coding, Project Ledger            
003900*                    notification housekeeping run.                       
004000* 29/01/99 vbc - .01 Year 2000 review - Note-Age-Days is a pre-           
004100*                    computed day count, no date fields held              
004200*                    here, none to change.                                
004300* 21/03/03 vbc - 2.0 Migration to Open Cobol.                             
004400* 16/04/24 vbc     Copyright notice update superseding all                
004500*                    previous notices.                                    
004600* 20/09/25 vbc - 3.3 Version update and builds reset.                     
004700* 07/12/25 vbc - 1.0 Recast for the current NOTIFICATIONS.DAT             
004800*                    layout, ticket PJ-121.                               
004900*                                                                         
005000******************************************************************        
005100*                                                                         
005200* Copyright Notice.                                                       
005300* ****************                                                        
005400*                                                                         
005500* These files and programs are part of the Applewood Computers            
005600* Accounting System and is Copyright (c) Vincent B Coen.                  
005700* 1976-2026 and later.  Distributed under the GNU General Public          
005800* License, version 3 and later, for personal and in-business              
005900* usage only - not for repackaging or Resale.                             
006000*                                                                         
006100* ACAS is distributed in the hope that it will be useful, but             
006200* WITHOUT ANY WARRANTY, without even the implied warranty of              
006300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                    
006400*                                                                         
006500******************************************************************        
006600*                                                                         
006700 environment             division.                                        
006800*===============================                                          
006900*                                                                         
007000 copy "envdiv.cob".                                                       
007100 input-output            section.                                         
007200*------------------------------                                           
007300 file-control.                                                            
007400     select PJ-Notif-In   assign to "NOTIFICATIONS.DAT"                   
007500            organization is line sequential                               
007600            file status is WS-Notif-Status.                               
007700     select PJ-Notif-Out  assign to "NOTIFMARK.DAT"                       
007800            organization is line sequential                               
007900            file status is WS-Mark-Status.                                
008000*                                                                         
008100 data                    division.                                        
008200*===============================                                          
008300 file                    section.                                         
008400*----------------------                                                   
008500*                                                                         
008600 fd  PJ-Notif-In.                                                         
008700 01  PJ-Notif-In-Line    pic x(20).                                       
008800*                                                                         
008900 fd  PJ-Notif-Out.                                                        
009000 01  PJ-Notif-Out-Line   pic x(20).                                       
009100*                                                                         
009200 working-storage         section.                                         
009300*-------------------------------                                          
009400*                                                                         
009500 77  Prog-Name           pic x(15) value "PJ521 (1.0)".                   
009600*                                                                         
009700 copy "wspjntf.cob".                                                      
009800*                                                                         
009900 01  WS-Status-Codes.                                                     
010000     03  WS-Notif-Status      pic xx.                                     
010100         88  WS-Notif-Ok               value "00".                        
010200     03  WS-Mark-Status       pic xx.                                     
010300         88  WS-Mark-Ok                value "00".                        
010400*                                                                         
010500 01  WS-Switches.                                                         
010600     03  WS-Eof-Sw            pic x       value "N".                      
010700         88  WS-Eof                       value "Y".                      
010800*                                                                         
010900 01  WS-Counters.                                                         
011000     03  WS-Read-Count        binary-long unsigned  value zero.           
011100     03  WS-Marked-Count      binary-long unsigned  value zero.           
011200*                                                                         
011300 01  WS-Retention-Limit      binary-short unsigned value 30.              
011400*                                                                         
011500 01  WS-Report-Line.                                                      
011600     03  filler   pic x(24) value "PJ521 NOTIFICATIONS READ ".            
011700     03  WS-Rpt-Read          pic zzzzz9.                                 
011800     03  filler   pic x(10) value "  MARKED ".                            
011900     03  WS-Rpt-Marked        pic zzzzz9.                                 
012000*                                                                         
012100 procedure division.                                                      
012200*===================                                                      
012300*                                                                         
012400 aa000-Main section.                                                      
012500*-------------------                                                      
012600     perform  aa010-Open-Files thru aa010-Exit.                           
012700     perform  bb000-Sweep-Notifications thru bb000-Exit                   
012800              until WS-Eof.                                               
012900     perform  cc090-Write-Report thru cc090-Exit.                         
013000     perform  zz070-Close-Files thru zz070-Exit.                          
013100     stop     run.                                                        
013200*                                                                         
013300 aa010-Open-Files.                                                        
013400*-----------------                                                        
013500     open     input PJ-Notif-In.                                          
013600     if       not WS-Notif-Ok                                             
013700              display "PJ521 CANT OPEN NOTIFICATIONS"                     
013800                 WS-Notif-Status                                          
013900              stop run.                                                   
014000     open     output PJ-Notif-Out.                                        
014100     if       not WS-Mark-Ok                                              
014200              display "PJ521 CANT OPEN NOTIFMARK " WS-Mark-Status         
014300              stop run.                                                   
014400 aa010-Exit.                                                              
014500     exit.                                                                
014600*                                                                         
014700 bb000-Sweep-Notifications.                                               
014800*--------------------------                                               
014900     read     PJ-Notif-In into PJ-Notif-Buffer                            
015000              at end                                                      
015100                 move "Y" to WS-Eof-Sw                                    
015200                 go to bb000-Exit.                                        
015300     add      1 to WS-Read-Count.                                         
015400     move     "N" to NOTE-DELETE-FLAG.                                    
015500     if       NOTE-IS-READ = "Y"                                          
015600        and   NOTE-AGE-DAYS > WS-Retention-Limit                          
015700              move "Y" to NOTE-DELETE-FLAG                                
015800              add 1 to WS-Marked-Count.                                   
015900     move     PJ-Notif-Buffer to PJ-Notif-Out-Line.                       
016000     write    PJ-Notif-Out-Line.                                          
016100 bb000-Exit.                                                              
016200     exit.                                                                
016300*                                                                         
016400 cc090-Write-Report.                                                      
016500*-------------------                                                      
016600     move     WS-Read-Count to WS-Rpt-Read.                               
016700     move     WS-Marked-Count to WS-Rpt-Marked.                           
016800     display  WS-Report-Line.                                             
016900 cc090-Exit.                                                              
017000     exit.                                                                
017100*                                                                         
017200 zz070-Close-Files.                                                       
017300*------------------                                                       
017400     close    PJ-Notif-In PJ-Notif-Out.                                   
017500 zz070-Exit.                                                              
017600     exit.                                                                
017700*                                                                         

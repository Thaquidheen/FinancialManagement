000100*****************************************************                     
000200*                                                   *                     
000300*  Record Definitions For PJ Payment Batch File    *                      
000400*     PAYBATCH.DAT - one header then N payments    *                      
000500*                                                   *                     
000600*****************************************************                     
000700*                                                                         
000800*  Header size 84 bytes, Payment size 793 bytes, both padded              
000900*     into a common 799 byte buffer with room to spare.                   
001000*                                                                         
001100* 04/12/25 vbc - Created.                                                 
001200* 06/12/25 vbc - Split Iban into ctry/chk/bban view for                   
001300*                the Saudi format check in pj500.                         
001400* 11/12/25 vbc - Widened Comments to 200 per rev spec.                    
001500* 15/12/25 vbc - Buffer widened by 6 bytes, spare filler                  
001600*                added to both views for future growth.                   
001700*                                                                         
001800 01  PJ-Pay-In-Buffer            pic x(799).                              
001900*                                                                         
002000 01  PJ-Batch-Header-Record redefines PJ-Pay-In-Buffer.                   
002100     03  BATCH-NUMBER            pic x(20).                               
002200     03  BATCH-BANK-NAME         pic x(40).                               
002300     03  BATCH-CURRENCY          pic x(3).                                
002400     03  BATCH-PAYMENT-COUNT     pic 9(6).                                
002500     03  BATCH-TOTAL-AMOUNT      pic s9(13)v99.                           
002600     03  filler                  pic x(715).                              
002700*                                                                         
002800 01  PJ-Payment-Record redefines PJ-Pay-In-Buffer.                        
002900     03  PAY-ID                  pic 9(9).                                
003000     03  PAY-BANK-NAME           pic x(40).                               
003100     03  PAY-IBAN                pic x(34).                               
003200     03  PAY-IBAN-View redefines PAY-IBAN.                                
003300         05  PAY-IBAN-Ctry       pic xx.                                  
003400         05  PAY-IBAN-Check      pic xx.                                  
003500         05  PAY-IBAN-Bban       pic x(30).                               
003600     03  PAY-ACCOUNT-NUMBER      pic x(34).                               
003700     03  PAY-AMOUNT              pic s9(11)v99.                           
003800     03  PAY-CURRENCY            pic x(3).                                
003900     03  PAY-COMMENTS            pic x(200).                              
004000     03  PAY-QUOTATION-DESC      pic x(100).                              
004100     03  PAY-PROJECT-NAME        pic x(60).                               
004200     03  PAYEE-FULL-NAME         pic x(60).                               
004300     03  PAYEE-NATIONAL-ID       pic x(20).                               
004400     03  PAYEE-IQAMA-ID          pic x(20).                               
004500     03  PAYEE-BENEFICIARY-ADDR  pic x(100).                              
004600     03  PAYEE-BANK-BENEF-ADDR   pic x(100).                              
004700     03  filler                  pic x(6).                                
004800*                                                                         
